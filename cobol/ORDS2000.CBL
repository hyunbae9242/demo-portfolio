000010 IDENTIFICATION DIVISION.
000020*
000030 PROGRAM-ID.  ORDS2000.
000040 AUTHOR.  W J STRAUSS.
000050 INSTALLATION.  CORPORATE DATA PROCESSING.
000060 DATE-WRITTEN.  08/22/87.
000070 DATE-COMPILED.
000080 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000090*
000100******************************************************************
000110*                                                                *
000120*    ORDS2000 - ORDER STATUS MAINTENANCE / TRANSACTION SUMMARY   *
000130*                                                                *
000140*    NIGHTLY BATCH JOB, RUN AFTER ORDI1000.  READS THE DAY'S     *
000150*    STATUS-CHANGE TRANSACTIONS (CONFIRM, CANCEL, SHIP, DELIVER) *
000160*    AGAINST ORDMAST AND APPLIES EACH ONE IF IT IS A LEGAL       *
000170*    TRANSITION FOR THE ORDER'S CURRENT STATUS.  PRINTS THE      *
000180*    TRANSACTION SUMMARY SHOWING WHAT WAS APPLIED AND WHAT WAS   *
000190*    REJECTED AND WHY.                                          *
000200*                                                                *
000210*    ORDMAST HAS NO ISAM ACCESS METHOD AVAILABLE ON THIS MACHINE *
000220*    SO THE ORDER IS FOUND BY REVERSING ORDI1000 PARA 150 -- THE *
000230*    8 HEX DIGITS AFTER "ORD-" ARE DECODED BACK INTO THE         *
000240*    RELATIVE RECORD NUMBER AND THE MASTER IS READ DIRECTLY.     *
000250*                                                                *
000260*    CHANGE LOG                                                  *
000270******************************************************************
000280*    08/22/87  WJS  INITIAL VERSION                               REQ4533
000290*    04/17/96  WJS  TRANSITION TABLE REWORKED TO A SEARCHED       REQ4903
000300*                   TABLE INSTEAD OF NESTED IFS                   REQ4903
000310*    11/19/02  RMH  REJECT-REASON FIELD WIDENED TO 40 FOR         REQ5181
000320*                   CLEARER AUDIT MESSAGES                        REQ5181
000330*    03/02/05  KTL  TRANSACTION COUNTS BROKEN OUT BY ACTION       REQ6045
000340*                   CODE ON THE SUMMARY TOTALS LINE               REQ6045
000350*    09/19/13  DRP  UNKNOWN ACTION CODE NOW REJECTED              REQ8102
000360*                   INSTEAD OF ABENDING ON BAD INPUT              REQ8102
000370*    02/14/14  DRP  CORRECTED WS-ORDER-NUM-HEX-TABLE              REQ8344
000380*                   REDEFINES TO TARGET LEVEL-01 PER              REQ8344
000390*                   QA REVIEW; ADDED 77-LEVEL PAGE-SIZE           REQ8344
000400*                   ITEM PER SHOP STANDARDS                       REQ8344
000410*    05/02/14  DRP  RESTRUCTURED ACTION-CODE DISPATCH INTO A      REQ8401
000420*                   PERFORM...THRU RANGE WITH GO TO DISPATCH      REQ8401
000430*                   PER SHOP STANDARDS FOR MAIN DETAIL LOOPS      REQ8401
000440******************************************************************
000450*
000460 ENVIRONMENT DIVISION.
000470*
000480 CONFIGURATION SECTION.
000490*
000500*    TOP-OF-FORM IS THE SKIP-TO-CHANNEL-1 CARRIAGE CONTROL ON THE
000510*    PRINTER THIS REPORT RUNS ON.
000520*
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM.
000550*
000560 INPUT-OUTPUT SECTION.
000570*
000580 FILE-CONTROL.
000590*
000600*    THE TRANSACTION FILE COMES OVER FROM THE ON-LINE ORDER ENTRY
000610*    SYSTEM AS A FLAT SEQUENTIAL EXTRACT -- ONE RECORD PER STATUS
000620*    CHANGE REQUESTED AGAINST AN EXISTING ORDER.
000630*
000640     SELECT ORDTXNIN ASSIGN TO "ORDTXNIN"
000650                     ORGANIZATION IS LINE SEQUENTIAL.
000660*
000670*    ORDMAST IS THE SAME MASTER FILE ORDI1000 BUILT OVERNIGHT.  WE
000680*    OPEN IT I-O HERE BECAUSE EVERY APPLIED TRANSACTION REWRITES
000690*    THE MASTER RECORD IN PLACE -- NOTHING IS EVER ADDED OR DELETED
000700*    BY THIS PROGRAM.
000710*
000720     SELECT ORDMAST  ASSIGN TO "ORDMAST"
000730                     ORGANIZATION IS RELATIVE
000740                     ACCESS IS RANDOM
000750                     RELATIVE KEY IS WS-TARGET-RRN
000760                     FILE STATUS IS ORDMAST-FILE-STATUS.
000770*
000780*    TRANSUM IS THE PRINTED TRANSACTION SUMMARY -- ONE DETAIL LINE
000790*    PER TRANSACTION READ, APPLIED OR REJECTED, PLUS THE ACTION
000800*    CODE TOTALS AT THE END OF THE RUN.
000810*
000820     SELECT TRANSUM  ASSIGN TO "TRANSUM"
000830                     ORGANIZATION IS LINE SEQUENTIAL.
000840*
000850 DATA DIVISION.
000860*
000870 FILE SECTION.
000880*
000890*    INPUT TRANSACTION FILE.  RECORD LAYOUT IS THE TRANSACTION
000900*    COPYBOOK SHARED WITH NOTHING ELSE IN THE SYSTEM.
000910*
000920 FD  ORDTXNIN.
000930*
000940 COPY "Cobol-Copy-Ordtrn.cpy".
000950*
000960*    ORDER MASTER, OPENED RANDOM BY RELATIVE RECORD NUMBER.  SAME
000970*    COPYBOOK ORDI1000 USES TO BUILD THE FILE.
000980*
000990 FD  ORDMAST.
001000*
001010 COPY "Cobol-Copy-Ordmast.cpy".
001020*
001030*    PRINTED TRANSACTION SUMMARY REPORT.
001040*
001050 FD  TRANSUM.
001060*
001070 01  PRINT-AREA                    PIC X(132).
001080*
001090 WORKING-STORAGE SECTION.
001100*
001110*    02/14/14 DRP - PAGE SIZE PULLED OUT AS A 77-LEVEL ITEM PER   REQ8344
001120*    SHOP STANDARDS INSTEAD OF BEING BURIED IN THE HEADING LOGIC. REQ8344
001130*
001140 77  WS-LINES-ON-PAGE          PIC 9(03) COMP VALUE 55.
001150*
001160*    RUN SWITCHES.  ORDTXNIN-EOF STOPS THE MAIN PROCESSING LOOP.
001170*    ORDER-FOUND AND TRANSITION-VALID ARE RESET FOR EACH
001180*    TRANSACTION AND DRIVE WHETHER THE MASTER GETS REWRITTEN AND
001190*    HOW THE SUMMARY LINE AND TOTALS ARE BUILT.
001200*
001210 01  SWITCHES.
001220     05  ORDTXNIN-EOF-SWITCH       PIC X     VALUE "N".
001230         88  ORDTXNIN-EOF                    VALUE "Y".
001240     05  ORDER-FOUND-SWITCH        PIC X     VALUE "Y".
001250         88  ORDER-FOUND                     VALUE "Y".
001260     05  TRANSITION-VALID-SWITCH   PIC X     VALUE "Y".
001270         88  TRANSITION-VALID                VALUE "Y".
001280     05  FILLER                    PIC X(01).
001290*
001300*    ORDMAST FILE STATUS IS CHECKED AFTER EACH REWRITE SO A BAD
001310*    FILE STATUS GETS DISPLAYED ON THE OPERATOR CONSOLE INSTEAD OF
001320*    SILENTLY FALLING THROUGH.
001330*
001340 01  FILE-STATUS-FIELDS.
001350     05  ORDMAST-FILE-STATUS       PIC XX.
001360         88  ORDMAST-SUCCESSFUL            VALUE "00".
001370     05  FILLER                    PIC X(01).
001380*
001390*    ALL COUNTERS AND SUBSCRIPTS ARE COMP PER SHOP STANDARDS.  THE
001400*    APPLIED/REJECTED PAIRS ARE KEPT BY ACTION CODE SO THE TOTALS
001410*    LINE CAN REPORT CONFIRM, CANCEL, SHIP AND DELIVER SEPARATELY.
001420*
001430 01  WORK-COUNTERS COMP.
001440     05  WS-TARGET-RRN             PIC 9(08) VALUE ZERO.
001450     05  WS-HEX-POSITION           PIC 9(02) VALUE ZERO.
001460     05  WS-HEX-DIGIT-VALUE        PIC 9(02) VALUE ZERO.
001470     05  WS-CONFIRM-APPLIED        PIC 9(05) VALUE ZERO.
001480     05  WS-CONFIRM-REJECTED       PIC 9(05) VALUE ZERO.
001490     05  WS-CANCEL-APPLIED         PIC 9(05) VALUE ZERO.
001500     05  WS-CANCEL-REJECTED        PIC 9(05) VALUE ZERO.
001510     05  WS-SHIP-APPLIED           PIC 9(05) VALUE ZERO.
001520     05  WS-SHIP-REJECTED          PIC 9(05) VALUE ZERO.
001530     05  WS-DELIVER-APPLIED        PIC 9(05) VALUE ZERO.
001540     05  WS-DELIVER-REJECTED       PIC 9(05) VALUE ZERO.
001550     05  WS-TOTAL-REJECTED         PIC 9(06) VALUE ZERO.
001560     05  WS-PAGE-COUNT             PIC 9(03) VALUE ZERO.
001570     05  WS-LINE-COUNT             PIC 9(03) VALUE 99.
001580     05  FILLER                    PIC X(01) USAGE DISPLAY.
001590*
001600*    TODAY'S DATE AS RETURNED BY THE OPERATING SYSTEM -- STILL A
001610*    2-DIGIT YEAR ON THIS MACHINE, SO IT HAS TO BE WINDOWED BEFORE
001620*    IT GOES ON THE REPORT HEADING.
001630*
001640 01  WS-SYSTEM-DATE-FIELDS.
001650     05  WS-SYSTEM-DATE.
001660         10  WS-SD-YEAR            PIC 9(02).
001670         10  WS-SD-MONTH           PIC 9(02).
001680         10  WS-SD-DAY             PIC 9(02).
001690*
001700*    09/14/98 WJS - Y2K WINDOWING FIELDS.  SEE PARA 195.          REQ4501
001710*
001720 01  WS-REPORT-DATE-FIELDS.
001730     05  WS-RD-CENTURY             PIC 9(02) VALUE ZERO.
001740     05  WS-RD-FULL-YEAR           PIC 9(04) VALUE ZERO.
001750     05  FILLER                    PIC X(01).
001760*
001770*    WORK AREAS FOR THE OLD AND NEW ORDER STATUS, AND THE TEXT OF
001780*    WHY A TRANSACTION WAS REJECTED IF IT WAS.
001790*
001800 01  WS-STATUS-FIELDS.
001810     05  WS-OLD-STATUS             PIC X(09) VALUE SPACE.
001820     05  WS-NEW-STATUS             PIC X(09) VALUE SPACE.
001830     05  WS-REJECT-REASON          PIC X(40) VALUE SPACE.
001840     05  FILLER                    PIC X(01).
001850*
001860*    THE ORDER NUMBER CARRIED ON THE TRANSACTION IS "ORD-" PLUS AN
001870*    8 HEX DIGIT ENCODING OF THE RELATIVE RECORD NUMBER ON ORDMAST.
001880*    SPLIT HERE SO THE HEX PORTION CAN BE DECODED DIGIT BY DIGIT.
001890*
001900 01  WS-ORDER-NUMBER.
001910     05  WS-ORDER-NUM-PREFIX       PIC X(04).
001920     05  WS-ORDER-NUM-HEX          PIC X(08).
001930*
001940*    02/14/14 DRP - THIS REDEFINES NOW TARGETS THE 01-LEVEL       REQ8344
001950*    WS-ORDER-NUMBER RECORD DIRECTLY.  IT HAD WRONGLY REDEFINED A
001960*    05 ITEM ONE LEVEL DOWN, WHICH LEFT THE PREFIX BYTES OUT OF
001970*    THE TABLE VIEW.
001980*
001990 01  WS-ORDER-NUM-HEX-TABLE REDEFINES WS-ORDER-NUMBER.
002000     05  FILLER                    PIC X(04).
002010     05  WS-HEX-DIGIT-IN OCCURS 8 TIMES
002020                               INDEXED BY WS-HEX-IN-IDX
002030                               PIC X(01).
002040*
002050*    SOURCE STRING FOR THE HEX DIGIT SEARCH TABLE BELOW -- POSITION
002060*    IN THE STRING (MINUS ONE) IS THE DECIMAL VALUE OF THE DIGIT.
002070*
002080 01  WS-HEX-DIGITS-LITERAL.
002090     05  FILLER                    PIC X(16)
002100                 VALUE "0123456789ABCDEF".
002110*
002120 01  WS-HEX-DIGIT-TABLE REDEFINES WS-HEX-DIGITS-LITERAL.
002130     05  WS-HEX-DIGIT OCCURS 16 TIMES
002140                               INDEXED BY WS-HEX-SRCH-IDX
002150                               PIC X(01).
002160*
002170******************************************************************
002180*    STATUS TRANSITION TABLE -- THE LEGAL FROM-STATUS/ACTION-CODE *
002190*    PAIRS AND THE STATUS THAT RESULTS.  ADDED 02/08/01 IN PLACE *
002200*    OF THE ORIGINAL NESTED-IF VERSION SO A NEW STATUS CAN BE    *
002210*    ADDED BY CHANGING THIS TABLE INSTEAD OF THE PROCEDURE       *
002220*    DIVISION.  KEEP THE ENTRIES IN THE ORDER MARKETING GAVE US. *
002230******************************************************************
002240*
002250 01  WS-TRANSITION-TABLE-VALUES.
002260     05  FILLER  PIC X(26) VALUE "PENDING  CONFIRM CONFIRMED".
002270     05  FILLER  PIC X(26) VALUE "PENDING  CANCEL  CANCELLED".
002280     05  FILLER  PIC X(26) VALUE "CONFIRMEDSHIP    SHIPPING ".
002290     05  FILLER  PIC X(26) VALUE "CONFIRMEDCANCEL  CANCELLED".
002300     05  FILLER  PIC X(26) VALUE "SHIPPING DELIVER DELIVERED".
002310*
002320 01  WS-TRANSITION-TABLE REDEFINES WS-TRANSITION-TABLE-VALUES.
002330     05  WS-TRANSITION-ENTRY OCCURS 5 TIMES
002340                               INDEXED BY WS-TRANS-IDX.
002350         10  WS-TRANS-FROM-STATUS  PIC X(09).
002360         10  WS-TRANS-ACTION-CODE  PIC X(08).
002370         10  WS-TRANS-TO-STATUS    PIC X(09).
002380*
002390*    REPORT HEADING LINES.  PRINTED ONCE PER PAGE BY PARA 205.
002400*
002410 01  HEADING-LINE-1.
002420     05  FILLER          PIC X(07)  VALUE "DATE:  ".
002430     05  HL1-MONTH       PIC 9(02).
002440     05  FILLER          PIC X(01)  VALUE "/".
002450     05  HL1-DAY         PIC 9(02).
002460     05  FILLER          PIC X(01)  VALUE "/".
002470     05  HL1-YEAR        PIC 9(04).
002480     05  FILLER          PIC X(11)  VALUE SPACE.
002490     05  FILLER          PIC X(24)  VALUE "TRANSACTION SUMMARY     ".
002500     05  FILLER          PIC X(12)  VALUE "      PAGE: ".
002510     05  HL1-PAGE-NUMBER PIC ZZZ9.
002520     05  FILLER          PIC X(64)  VALUE SPACE.
002530*
002540 01  HEADING-LINE-2.
002550     05  FILLER          PIC X(10)  VALUE "ORDER NO.".
002560     05  FILLER          PIC X(02)  VALUE SPACE.
002570     05  FILLER          PIC X(08)  VALUE "ACTION".
002580     05  FILLER          PIC X(02)  VALUE SPACE.
002590     05  FILLER          PIC X(09)  VALUE "OLD STAT.".
002600     05  FILLER          PIC X(02)  VALUE SPACE.
002610     05  FILLER          PIC X(09)  VALUE "NEW STAT.".
002620     05  FILLER          PIC X(02)  VALUE SPACE.
002630     05  FILLER          PIC X(40)  VALUE "REJECT REASON".
002640     05  FILLER          PIC X(48)  VALUE SPACE.
002650*
002660*    11/19/02 RMH - REJECT REASON WIDENED TO 40 SO THE LONGER     REQ5181
002670*    MESSAGES (CANCELLABLE, UNRECOGNIZED ACTION CODE) FIT WITHOUT REQ5181
002680*    TRUNCATION.                                                  REQ5181
002690*
002700 01  TRANS-SUMMARY-DETAIL-LINE.
002710     05  TSL-ORDER-NUMBER          PIC X(12).
002720     05  FILLER                    PIC X(02) VALUE SPACE.
002730     05  TSL-ACTION-CODE           PIC X(08).
002740     05  FILLER                    PIC X(02) VALUE SPACE.
002750     05  TSL-OLD-STATUS            PIC X(09).
002760     05  FILLER                    PIC X(02) VALUE SPACE.
002770     05  TSL-NEW-STATUS            PIC X(09).
002780     05  FILLER                    PIC X(02) VALUE SPACE.
002790     05  TSL-REJECT-REASON         PIC X(40).
002800     05  FILLER                    PIC X(46) VALUE SPACE.
002810*
002820*    03/02/05 KTL - TOTALS LINES BROKEN OUT ONE PER ACTION CODE   REQ6045
002830*    INSTEAD OF A SINGLE COMBINED APPLIED/REJECTED COUNT.         REQ6045
002840*
002850 01  TOTALS-LINE-1.
002860     05  FILLER                    PIC X(20)
002870                 VALUE "** CONFIRM  APPLIED ".
002880     05  TL-CONFIRM-APPLIED        PIC ZZZZ9.
002890     05  FILLER                    PIC X(12)  VALUE "  REJECTED ".
002900     05  TL-CONFIRM-REJECTED       PIC ZZZZ9.
002910     05  FILLER                    PIC X(90)  VALUE SPACE.
002920*
002930 01  TOTALS-LINE-2.
002940     05  FILLER                    PIC X(20)
002950                 VALUE "** CANCEL   APPLIED ".
002960     05  TL-CANCEL-APPLIED         PIC ZZZZ9.
002970     05  FILLER                    PIC X(12)  VALUE "  REJECTED ".
002980     05  TL-CANCEL-REJECTED        PIC ZZZZ9.
002990     05  FILLER                    PIC X(90)  VALUE SPACE.
003000*
003010 01  TOTALS-LINE-3.
003020     05  FILLER                    PIC X(20)
003030                 VALUE "** SHIP     APPLIED ".
003040     05  TL-SHIP-APPLIED           PIC ZZZZ9.
003050     05  FILLER                    PIC X(12)  VALUE "  REJECTED ".
003060     05  TL-SHIP-REJECTED          PIC ZZZZ9.
003070     05  FILLER                    PIC X(90)  VALUE SPACE.
003080*
003090 01  TOTALS-LINE-4.
003100     05  FILLER                    PIC X(20)
003110                 VALUE "** DELIVER  APPLIED ".
003120     05  TL-DELIVER-APPLIED        PIC ZZZZ9.
003130     05  FILLER                    PIC X(12)  VALUE "  REJECTED ".
003140     05  TL-DELIVER-REJECTED       PIC ZZZZ9.
003150     05  FILLER                    PIC X(12)  VALUE "  TOTAL REJ ".
003160     05  TL-TOTAL-REJECTED         PIC ZZZZZ9.
003170     05  FILLER                    PIC X(72)  VALUE SPACE.
003180*
003190 PROCEDURE DIVISION.
003200*
003210 000-MAINTAIN-ORDER-STATUS.
003220*    MAINLINE.  OPEN THE FILES, WINDOW TODAY'S DATE, PRINT THE
003230*    FIRST HEADING, THEN PROCESS EACH TRANSACTION UNTIL THE
003240*    TRANSACTION FILE IS EXHAUSTED.  PRINT THE ACTION CODE TOTALS
003250*    AND CLOSE UP BEFORE RETURNING TO THE OPERATING SYSTEM.
003260*
003270     OPEN INPUT  ORDTXNIN
003280          I-O    ORDMAST
003290          OUTPUT TRANSUM.
003300     ACCEPT WS-SYSTEM-DATE FROM DATE.
003310     PERFORM 195-WINDOW-REPORT-DATE.
003320*    09/14/98 WJS - Y2K WINDOWING.  A 2-DIGIT YEAR BELOW 50 IS    REQ4501
003330*    TAKEN AS 20XX, OTHERWISE 19XX.  GOOD UNTIL THIS SHOP RUNS    REQ4501
003340*    PAST THE YEAR 2049.                                          REQ4501
003350*
003360     PERFORM 205-PRINT-HEADING-LINES.
003370*    PAGE 1 STARTS ON THE TOP OF A FRESH FORM FROM THE JOB'S OWN
003380*    SKIP-TO-CHANNEL-1; EVERY PAGE AFTER THAT SKIPS ON THE C01
003390*    CARRIAGE CONTROL CHANNEL.
003400*
003410     PERFORM 110-READ-ORDER-TRANSACTION.
003420*    SIMPLE SEQUENTIAL READ OF THE TRANSACTION FILE.
003430*
003440     PERFORM 100-PROCESS-ONE-TRANSACTION
003450         UNTIL ORDTXNIN-EOF.
003460     PERFORM 330-PRINT-TRANSACTION-TOTALS.
003470*    END OF RUN.  PRINTS THE FOUR ACTION CODE TOTALS LINES PLUS
003480*    THE GRAND TOTAL OF REJECTED TRANSACTIONS ACROSS ALL FOUR
003490*    ACTION CODES.
003500*
003510     CLOSE ORDTXNIN
003520           ORDMAST
003530           TRANSUM.
003540     STOP RUN.
003550*
003560 100-PROCESS-ONE-TRANSACTION.
003570*    ONE PASS PER TRANSACTION.  DECODE THE ORDER NUMBER BACK TO A
003580*    RELATIVE RECORD NUMBER, READ THE MASTER, APPLY THE ACTION CODE
003590*    IF THE ORDER WAS FOUND, THEN COUNT AND PRINT THE RESULT
003600*    WHETHER IT WAS APPLIED OR REJECTED.
003610*
003620     MOVE "Y" TO TRANSITION-VALID-SWITCH.
003630     MOVE SPACE TO WS-REJECT-REASON.
003640     MOVE SPACE TO WS-NEW-STATUS.
003650     PERFORM 120-DECODE-ORDER-NUMBER.
003660*    REVERSES ORDI1000 PARA 150 -- WALKS THE 8 HEX DIGITS LEFT TO
003670*    RIGHT, ACCUMULATING THE RELATIVE RECORD NUMBER ONE DIGIT AT A
003680*    TIME (MULTIPLY WHAT WE HAVE BY 16, ADD THE NEW DIGIT'S VALUE).
003690*
003700     PERFORM 130-READ-ORDER-MASTER-RECORD.
003710*    RANDOM READ OF ORDMAST BY THE DECODED RELATIVE RECORD NUMBER.
003720*    THE ORDER NUMBER ON THE MASTER IS COMPARED BACK AGAINST THE
003730*    TRANSACTION'S ORDER NUMBER AS A SANITY CHECK -- A MISMATCH
003740*    MEANS THE SLOT WAS NEVER WRITTEN AND IS TREATED AS NOT FOUND.
003750*
003760     IF ORDER-FOUND
003770         MOVE OM-ORDER-STATUS TO WS-OLD-STATUS
003780        PERFORM 140-APPLY-ACTION-CODE
003790            THRU 140-APPLY-ACTION-CODE-EXIT
003800         IF TRANSITION-VALID
003810             MOVE WS-NEW-STATUS TO OM-ORDER-STATUS
003820             PERFORM 200-REWRITE-ORDER-MASTER-RECORD
003830         END-IF
003840     ELSE
003850         MOVE SPACE TO WS-OLD-STATUS
003860         MOVE "N" TO TRANSITION-VALID-SWITCH
003870         MOVE "ORDER NUMBER NOT FOUND ON ORDMAST" TO WS-REJECT-REASON
003880     END-IF.
003890     PERFORM 310-COUNT-ONE-TRANSACTION.
003900*    03/02/05 KTL - COUNTS BROKEN OUT BY ACTION CODE SO TOTALS    REQ6045
003910*    LINE CAN SHOW APPLIED AND REJECTED SEPARATELY FOR EACH OF    REQ6045
003920*    CONFIRM, CANCEL, SHIP AND DELIVER.                           REQ6045
003930*
003940     PERFORM 300-PRINT-TRANSACTION-SUMMARY-LINE.
003950*    ONE LINE PER TRANSACTION.  A REJECTED TRANSACTION PRINTS
003960*    "REJECTED" IN THE NEW-STATUS COLUMN AND THE REASON TEXT IN
003970*    THE REJECT-REASON COLUMN; AN APPLIED ONE LEAVES BOTH THE
003980*    NORMAL WAY.
003990*
004000     PERFORM 110-READ-ORDER-TRANSACTION.
004010*
004020 110-READ-ORDER-TRANSACTION.
004030*
004040     READ ORDTXNIN INTO ORDER-TRANSACTION-RECORD
004050         AT END
004060             MOVE "Y" TO ORDTXNIN-EOF-SWITCH.
004070*
004080*    02/14/14 DRP - WS-ORDER-NUM-HEX-TABLE NOW REDEFINES THE      REQ8344
004090*    01-LEVEL WS-ORDER-NUMBER RECORD DIRECTLY (IT WAS WRONGLY     REQ8344
004100*    REDEFINING A 05 NESTED ONE LEVEL DOWN).                      REQ8344
004110 120-DECODE-ORDER-NUMBER.
004120*
004130     MOVE OT-ORDER-NUMBER TO WS-ORDER-NUMBER.
004140     MOVE ZERO TO WS-TARGET-RRN.
004150     PERFORM 125-DECODE-ONE-HEX-DIGIT
004160         VARYING WS-HEX-POSITION FROM 1 BY 1
004170         UNTIL WS-HEX-POSITION > 8.
004180*
004190 125-DECODE-ONE-HEX-DIGIT.
004200*    LOOKS UP ONE HEX CHARACTER IN THE HEX DIGIT TABLE TO GET ITS
004210*    DECIMAL VALUE.  A CHARACTER NOT FOUND (SHOULD NEVER HAPPEN ON
004220*    AN ORDER NUMBER WE GENERATED OURSELVES) IS TREATED AS ZERO.
004230*
004240     SET WS-HEX-IN-IDX TO WS-HEX-POSITION.
004250     MOVE ZERO TO WS-HEX-DIGIT-VALUE.
004260     SET WS-HEX-SRCH-IDX TO 1.
004270     SEARCH WS-HEX-DIGIT
004280         AT END
004290             MOVE ZERO TO WS-HEX-DIGIT-VALUE
004300         WHEN WS-HEX-DIGIT (WS-HEX-SRCH-IDX) =
004310                  WS-HEX-DIGIT-IN (WS-HEX-IN-IDX)
004320             COMPUTE WS-HEX-DIGIT-VALUE = WS-HEX-SRCH-IDX - 1.
004330     COMPUTE WS-TARGET-RRN =
004340         (WS-TARGET-RRN * 16) + WS-HEX-DIGIT-VALUE.
004350*
004360 130-READ-ORDER-MASTER-RECORD.
004370*
004380    MOVE "Y" TO ORDER-FOUND-SWITCH.
004390    READ ORDMAST
004400        INVALID KEY
004410            MOVE "N" TO ORDER-FOUND-SWITCH.
004420    IF ORDER-FOUND
004430        IF OM-ORDER-NUMBER NOT = OT-ORDER-NUMBER
004440            MOVE "N" TO ORDER-FOUND-SWITCH
004450        END-IF
004460    END-IF.
004470*
004480*    05/02/14 DRP - 190-CHECK-TRANSITION-TABLE MOVED AHEAD        REQ8401
004490*    OF THE 140 RANGE.  IT IS CALLED BY SIMPLE PERFORM FROM       REQ8401
004500*    INSIDE THAT RANGE (150/160/170/180) AND MUST STAY OUTSIDE    REQ8401
004510*    THE RANGE OR THE FALL-THROUGH WOULD RUN IT TWICE.            REQ8401
004520 190-CHECK-TRANSITION-TABLE.
004530*    LOOKS UP THE ORDER'S CURRENT STATUS AND THE TRANSACTION'S
004540*    ACTION CODE IN THE TRANSITION TABLE.  A MATCH MOVES THE
004550*    RESULTING STATUS TO WS-NEW-STATUS; NO MATCH REJECTS THE
004560*    TRANSACTION.
004570*
004580    SET WS-TRANS-IDX TO 1.
004590    SEARCH WS-TRANSITION-ENTRY
004600        AT END
004610            MOVE "N" TO TRANSITION-VALID-SWITCH
004620            MOVE "INVALID STATUS TRANSITION FOR ACTION CODE"
004630                TO WS-REJECT-REASON
004640        WHEN WS-TRANS-FROM-STATUS (WS-TRANS-IDX) = OM-ORDER-STATUS
004650             AND WS-TRANS-ACTION-CODE (WS-TRANS-IDX) = OT-ACTION-CODE
004660            MOVE WS-TRANS-TO-STATUS (WS-TRANS-IDX) TO WS-NEW-STATUS.
004670*
004680*    05/02/14 DRP - DISPATCH RESTRUCTURED INTO AN OLD-STYLE       REQ8401
004690*    PERFORM...THRU RANGE WITH GO TO DISPATCH, REPLACING THE      REQ8401
004700*    NESTED IF/ELSE IF CHAIN, PER SHOP STANDARDS FOR MAIN DETAIL  REQ8401
004710*    PROCESSING LOOPS.  140 IS THE RANGE ENTRY PARAGRAPH AND      REQ8401
004720*    140-APPLY-ACTION-CODE-EXIT IS THE RANGE EXIT -- EVERY        REQ8401
004730*    PARAGRAPH PHYSICALLY BETWEEN THEM RUNS BY FALLING THROUGH    REQ8401
004740*    UNLESS A GO TO SENDS CONTROL DIRECTLY TO THE EXIT.           REQ8401
004750 140-APPLY-ACTION-CODE.
004760*
004770*    DISPATCH ON THE INCOMING ACTION CODE.  AN ACTION CODE THIS   REQ8401
004780*    SHOP DOES NOT RECOGNIZE IS REJECTED HERE INSTEAD OF FALLING  REQ8401
004790*    INTO ONE OF THE FOUR HANDLER PARAGRAPHS BELOW.               REQ8401
004800    IF OT-ACTION-CONFIRM
004810        GO TO 150-APPLY-CONFIRM.
004820    IF OT-ACTION-CANCEL
004830        GO TO 160-APPLY-CANCEL.
004840    IF OT-ACTION-SHIP
004850        GO TO 170-APPLY-SHIP.
004860    IF OT-ACTION-DELIVER
004870        GO TO 180-APPLY-DELIVER.
004880    MOVE "N" TO TRANSITION-VALID-SWITCH.
004890    MOVE "UNRECOGNIZED ACTION CODE" TO WS-REJECT-REASON.
004900    GO TO 140-APPLY-ACTION-CODE-EXIT.
004910*    SOLE EXIT POINT FOR THE 140 RANGE -- EVERY PATH THROUGH THE
004920*    FOUR ACTION HANDLERS ABOVE ENDS UP HERE, EITHER BY FALLING
004930*    THROUGH OR BY GO TO.
004940*
004950 150-APPLY-CONFIRM.
004960*
004970    IF NOT OM-STATUS-PENDING
004980        MOVE "N" TO TRANSITION-VALID-SWITCH
004990        MOVE "ORDER NOT IN PENDING STATUS" TO WS-REJECT-REASON
005000    ELSE
005010        PERFORM 190-CHECK-TRANSITION-TABLE
005020    END-IF.
005030    GO TO 140-APPLY-ACTION-CODE-EXIT.
005040*
005050 160-APPLY-CANCEL.
005060*
005070    IF NOT OM-STATUS-CANCELLABLE
005080        MOVE "N" TO TRANSITION-VALID-SWITCH
005090        MOVE "ORDER NOT CANCELLABLE IN CURRENT STATUS"
005100            TO WS-REJECT-REASON
005110    ELSE
005120        PERFORM 190-CHECK-TRANSITION-TABLE
005130    END-IF.
005140    GO TO 140-APPLY-ACTION-CODE-EXIT.
005150*
005160 170-APPLY-SHIP.
005170*
005180    PERFORM 190-CHECK-TRANSITION-TABLE.
005190    GO TO 140-APPLY-ACTION-CODE-EXIT.
005200*
005210*    SHIPPING AND DELIVERY BOTH CHECK ONLY THE TRANSITION TABLE   REQ8401
005220*    NEITHER HAS AN EXTRA STATUS TEST OF ITS OWN.  DELIVER IS THE REQ8401
005230*    LAST PARAGRAPH IN THE RANGE SO IT FALLS THROUGH TO THE EXIT  REQ8401
005240*    PARAGRAPH RATHER THAN BRANCHING TO IT.                       REQ8401
005250 180-APPLY-DELIVER.
005260*
005270    PERFORM 190-CHECK-TRANSITION-TABLE.
005280*
005290 140-APPLY-ACTION-CODE-EXIT.
005300*
005310    EXIT.
005320*
005330 195-WINDOW-REPORT-DATE.
005340*
005350     IF WS-SD-YEAR < 50
005360         MOVE 20 TO WS-RD-CENTURY
005370     ELSE
005380         MOVE 19 TO WS-RD-CENTURY
005390     END-IF.
005400     COMPUTE WS-RD-FULL-YEAR = WS-RD-CENTURY * 100 + WS-SD-YEAR.
005410*
005420 200-REWRITE-ORDER-MASTER-RECORD.
005430*    REWRITES THE ORDER MASTER RECORD WITH ITS NEW STATUS IN
005440*    PLACE.  A REWRITE FAILURE IS DISPLAYED ON THE CONSOLE -- IT
005450*    SHOULD NEVER HAPPEN SINCE WE JUST READ THIS SAME RECORD.
005460*
005470     REWRITE ORDER-MASTER-RECORD
005480         INVALID KEY
005490             DISPLAY "REWRITE ERROR ON ORDMAST FOR ORDER NUMBER "
005500                 OM-ORDER-NUMBER
005510             DISPLAY "FILE STATUS CODE IS " ORDMAST-FILE-STATUS.
005520*
005530 205-PRINT-HEADING-LINES.
005540*
005550     ADD 1 TO WS-PAGE-COUNT.
005560     MOVE WS-SD-MONTH        TO HL1-MONTH.
005570     MOVE WS-SD-DAY          TO HL1-DAY.
005580     MOVE WS-RD-FULL-YEAR    TO HL1-YEAR.
005590     MOVE WS-PAGE-COUNT      TO HL1-PAGE-NUMBER.
005600     IF WS-PAGE-COUNT = 1
005610         WRITE PRINT-AREA FROM HEADING-LINE-1
005620             AFTER ADVANCING 1 LINE
005630     ELSE
005640         WRITE PRINT-AREA FROM HEADING-LINE-1
005650             AFTER ADVANCING TOP-OF-FORM
005660     END-IF.
005670     WRITE PRINT-AREA FROM HEADING-LINE-2
005680         AFTER ADVANCING 2 LINES.
005690     MOVE ZERO TO WS-LINE-COUNT.
005700*
005710 300-PRINT-TRANSACTION-SUMMARY-LINE.
005720*
005730     IF WS-LINE-COUNT + 1 > WS-LINES-ON-PAGE
005740         PERFORM 205-PRINT-HEADING-LINES
005750     END-IF.
005760     MOVE OT-ORDER-NUMBER  TO TSL-ORDER-NUMBER.
005770     MOVE OT-ACTION-CODE   TO TSL-ACTION-CODE.
005780     MOVE WS-OLD-STATUS    TO TSL-OLD-STATUS.
005790     IF TRANSITION-VALID
005800         MOVE WS-NEW-STATUS    TO TSL-NEW-STATUS
005810         MOVE SPACE            TO TSL-REJECT-REASON
005820     ELSE
005830         MOVE "REJECTED " TO TSL-NEW-STATUS
005840         MOVE WS-REJECT-REASON TO TSL-REJECT-REASON
005850     END-IF.
005860     WRITE PRINT-AREA FROM TRANS-SUMMARY-DETAIL-LINE
005870         AFTER ADVANCING 1 LINE.
005880     ADD 1 TO WS-LINE-COUNT.
005890*
005900 310-COUNT-ONE-TRANSACTION.
005910*
005920     IF OT-ACTION-CONFIRM
005930         IF TRANSITION-VALID
005940             ADD 1 TO WS-CONFIRM-APPLIED
005950         ELSE
005960             ADD 1 TO WS-CONFIRM-REJECTED
005970         END-IF
005980     ELSE
005990     IF OT-ACTION-CANCEL
006000         IF TRANSITION-VALID
006010             ADD 1 TO WS-CANCEL-APPLIED
006020         ELSE
006030             ADD 1 TO WS-CANCEL-REJECTED
006040         END-IF
006050     ELSE
006060     IF OT-ACTION-SHIP
006070         IF TRANSITION-VALID
006080             ADD 1 TO WS-SHIP-APPLIED
006090         ELSE
006100             ADD 1 TO WS-SHIP-REJECTED
006110         END-IF
006120     ELSE
006130     IF OT-ACTION-DELIVER
006140         IF TRANSITION-VALID
006150             ADD 1 TO WS-DELIVER-APPLIED
006160         ELSE
006170             ADD 1 TO WS-DELIVER-REJECTED
006180         END-IF
006190     END-IF.
006200     IF NOT TRANSITION-VALID
006210         ADD 1 TO WS-TOTAL-REJECTED
006220     END-IF.
006230*
006240 330-PRINT-TRANSACTION-TOTALS.
006250*
006260     MOVE WS-CONFIRM-APPLIED  TO TL-CONFIRM-APPLIED.
006270     MOVE WS-CONFIRM-REJECTED TO TL-CONFIRM-REJECTED.
006280     MOVE WS-CANCEL-APPLIED   TO TL-CANCEL-APPLIED.
006290     MOVE WS-CANCEL-REJECTED  TO TL-CANCEL-REJECTED.
006300     MOVE WS-SHIP-APPLIED     TO TL-SHIP-APPLIED.
006310     MOVE WS-SHIP-REJECTED    TO TL-SHIP-REJECTED.
006320     MOVE WS-DELIVER-APPLIED  TO TL-DELIVER-APPLIED.
006330     MOVE WS-DELIVER-REJECTED TO TL-DELIVER-REJECTED.
006340     MOVE WS-TOTAL-REJECTED   TO TL-TOTAL-REJECTED.
006350     WRITE PRINT-AREA FROM TOTALS-LINE-1
006360         AFTER ADVANCING 2 LINES.
006370     WRITE PRINT-AREA FROM TOTALS-LINE-2
006380         AFTER ADVANCING 1 LINE.
006390     WRITE PRINT-AREA FROM TOTALS-LINE-3
006400         AFTER ADVANCING 1 LINE.
006410     WRITE PRINT-AREA FROM TOTALS-LINE-4
006420         AFTER ADVANCING 1 LINE.
006430*
