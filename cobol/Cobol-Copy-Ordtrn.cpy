000010******************************************************************
000020** ORDER TRANSACTION RECORD LAYOUT                               *
000030** USED BY ORDS2000 AS THE ORDER-TXN-IN INPUT RECORD.  ONE       *
000040** STATUS-CHANGE REQUEST AGAINST AN EXISTING ORDER MASTER.       *
000050**                                                               *
000060**     CHANGE LOG                                                *
000070**     09/14/99  WJS  NEW COPYBOOK FOR STATUS MAINT              *REQ4533
000080******************************************************************
000090*
000100 01  ORDER-TRANSACTION-RECORD.
000110     05  OT-ORDER-NUMBER           PIC X(12).
000120     05  OT-ACTION-CODE            PIC X(08).
000130         88  OT-ACTION-CONFIRM             VALUE "CONFIRM ".
000140         88  OT-ACTION-CANCEL              VALUE "CANCEL  ".
000150         88  OT-ACTION-SHIP                VALUE "SHIP    ".
000160         88  OT-ACTION-DELIVER             VALUE "DELIVER ".
000170     05  FILLER                    PIC X(10).
