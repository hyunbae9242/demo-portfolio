000010 IDENTIFICATION DIVISION.
000020*
000030 PROGRAM-ID.  ORDI1000.
000040 AUTHOR.  W J STRAUSS.
000050 INSTALLATION.  CORPORATE DATA PROCESSING.
000060 DATE-WRITTEN.  03/14/87.
000070 DATE-COMPILED.
000080 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000090*
000100******************************************************************
000110*                                                                *
000120*    ORDI1000 - ORDER INTAKE / ORDER REGISTER                    *
000130*                                                                *
000140*    NIGHTLY BATCH JOB.  READS A BATCH OF ORDER-CREATION         *
000150*    REQUESTS (ONE ORDHDRIN HEADER FOLLOWED BY OH-ITEM-COUNT     *
000160*    ORDITMIN LINE ITEMS), EDITS EACH ORDER, ASSIGNS THE ORDER   *
000170*    NUMBER, COMPUTES LINE AND ORDER TOTALS, AND BUILDS THE      *
000180*    ORDER MASTER.  PRINTS THE ORDER REGISTER WITH A SUBTOTAL    *
000190*    EVERY TIME THE CUSTOMER NUMBER CHANGES.                     *
000200*                                                                *
000210*    EVERY ORDER STARTS LIFE IN PENDING STATUS -- SEE ORDS2000    *
000220*    FOR HOW AN ORDER MOVES THROUGH CONFIRMED, SHIPPING AND       *
000230*    DELIVERED (OR IS CANCELLED).  A REJECTED ORDER NEVER REACHES *
000240*    ORDMAST -- IT IS COUNTED ON THE GRAND TOTAL LINE ONLY.       *
000250*                                                                *
000260*    THE ORDER NUMBER IS "ORD-" FOLLOWED BY THE 8 HEX DIGITS OF  *
000270*    THE ORDER'S RELATIVE RECORD NUMBER ON ORDMAST.  THIS SHOP   *
000280*    HAS NO ISAM ACCESS METHOD ON THE BATCH MACHINE SO A         *
000290*    RELATIVE FILE KEYED BY A VALUE WE CAN RECOMPUTE FROM THE    *
000300*    ORDER NUMBER STANDS IN FOR INDEXED ACCESS.  ORDS2000        *
000310*    REVERSES PARA 150 BELOW TO FIND THE ORDER AGAIN.            *
000320*                                                                *
000330*    CHANGE LOG                                                  *
000340******************************************************************
000350*    03/14/87  WJS  INITIAL VERSION                               REQ4417
000360*    05/19/87  WJS  TABLE-DRIVEN HEX ENCODE REPLACED DIVIDE/GO    REQ4417
000370*                   CHAIN PER CODE REVIEW                         REQ4417
000380*    09/14/98  WJS  Y2K - WINDOW 2-DIGIT SYSTEM DATE ON           REQ4501
000390*                   REGISTER HEADING (YY LT 50 = 20XX)            REQ4501
000400*    11/19/02  RMH  CUSTOMER-NAME WIDENED TO 100 TO MATCH         REQ5180
000410*                   COBOL-COPY-ORDHDR CHANGE                      REQ5180
000420*    03/02/05  KTL  GRAND TOTAL NOW ALSO COUNTS REJECTED          REQ6044
000430*                   ORDERS PER AUDIT REQUEST                      REQ6044
000440*    08/30/11  DRP  MAX ITEMS PER ORDER RAISED TO 50 TO           REQ7721
000450*                   MATCH ORDMAST TABLE SIZE                      REQ7721
000460*    02/14/14  DRP  CORRECTED WS-ORDER-NUM-HEX-TABLE              REQ8344
000470*                   REDEFINES TO TARGET LEVEL-01 PER              REQ8344
000480*                   QA REVIEW; ADDED 77-LEVEL PAGE-SIZE           REQ8344
000490*                   ITEM PER SHOP STANDARDS                       REQ8344
000500*    05/02/14  DRP  RESTRUCTURED ORDER-HEADER DETAIL LOOP INTO    REQ8401
000510*                   A PERFORM...THRU RANGE WITH GO TO DISPATCH    REQ8401
000520*                   PER SHOP STANDARDS FOR MAIN DETAIL LOOPS      REQ8401
000530*    05/18/14  DRP  ADDED BLANK-NAME EDITS FOR CUSTOMER AND       REQ8512
000540*                   PRODUCT NAME; ITEMS-PROCESSED COUNT NOW       REQ8512
000550*                   ROLLS UP ONLY FOR ORDERS ACTUALLY WRITTEN     REQ8512
000560******************************************************************
000570*
000580 ENVIRONMENT DIVISION.
000590*
000600*    NO UPSI SWITCHES OR CLASS CONDITIONS NEEDED BY THIS PROGRAM.
000610 CONFIGURATION SECTION.
000620*
000630*    C01 DRIVES THE TOP-OF-FORM SKIP USED IN 205 BELOW.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM.
000660*
000670*    FOUR FILES -- TWO LINE SEQUENTIAL INPUTS, THE RELATIVE
000680*    ORDER MASTER, AND ONE LINE SEQUENTIAL REPORT OUTPUT.
000690 INPUT-OUTPUT SECTION.
000700*
000710 FILE-CONTROL.
000720*
000730*    ORDER-CREATION HEADERS -- ONE PER INCOMING ORDER.
000740     SELECT ORDHDRIN ASSIGN TO "ORDHDRIN"
000750                     ORGANIZATION IS LINE SEQUENTIAL.
000760*
000770*    ORDER LINE ITEMS -- OH-ITEM-COUNT RECORDS FOLLOW EACH HEADER
000780*    ON THIS FILE, IN THE SAME SEQUENCE AS THE HEADER.
000790     SELECT ORDITMIN ASSIGN TO "ORDITMIN"
000800                     ORGANIZATION IS LINE SEQUENTIAL.
000810*
000820*    THE ORDER MASTER BEING BUILT THIS RUN -- OUTPUT ONLY HERE;
000830*    ORDS2000 OPENS IT I-O TO APPLY STATUS TRANSACTIONS LATER.
000840     SELECT ORDMAST  ASSIGN TO "ORDMAST"
000850                     ORGANIZATION IS RELATIVE
000860                     ACCESS IS RANDOM
000870                     RELATIVE KEY IS WS-NEXT-RRN
000880                     FILE STATUS IS ORDMAST-FILE-STATUS.
000890*
000900*    THE PRINTED ORDER REGISTER -- ONE LINE PER ORDER CREATED,
000910*    SUBTOTALED BY CUSTOMER.
000920     SELECT ORDREG   ASSIGN TO "ORDREG"
000930                     ORGANIZATION IS LINE SEQUENTIAL.
000940*
000950*    FILE SECTION RECORD LAYOUTS ARE CARRIED IN COPYBOOKS SO
000960*    ORDI1000 AND ORDS2000 SHARE ONE DEFINITION OF ORDER-MASTER-
000970*    RECORD.
000980 DATA DIVISION.
000990*
001000 FILE SECTION.
001010*
001020*    SEE Cobol-Copy-Ordhdr.cpy FOR THE RECORD LAYOUT.
001030 FD  ORDHDRIN.
001040*
001050 COPY "Cobol-Copy-Ordhdr.cpy".
001060*
001070*    SEE Cobol-Copy-Orditm.cpy FOR THE RECORD LAYOUT.
001080 FD  ORDITMIN.
001090*
001100 COPY "Cobol-Copy-Orditm.cpy".
001110*
001120*    SEE Cobol-Copy-Ordmast.cpy FOR THE RECORD LAYOUT.
001130 FD  ORDMAST.
001140*
001150 COPY "Cobol-Copy-Ordmast.cpy".
001160*
001170*    132-BYTE PRINT LINE, ONE RECORD PER LINE PRINTED.
001180 FD  ORDREG.
001190*
001200*    STANDARD 132-COLUMN PRINT LINE FOR THIS SHOP'S LINE PRINTERS.
001210 01  PRINT-AREA                    PIC X(132).
001220*
001230*    WORKING STORAGE IS GROUPED BY FUNCTION -- SWITCHES, FILE
001240*    STATUS, COUNTERS, AMOUNTS, KEYS, THE HEX-ENCODE WORK AREA,
001250*    THE SYSTEM/REPORT DATE FIELDS, THEN THE PRINT LINES.
001260 WORKING-STORAGE SECTION.
001270*
001280 77  WS-LINES-ON-PAGE          PIC 9(03) COMP VALUE 55.
001290*
001300*    ONE-BYTE CONDITION SWITCHES -- SET/TESTED VIA THE 88-LEVELS
001310*    BELOW RATHER THAN COMPARING THE PIC X DIRECTLY.
001320 01  SWITCHES.
001330     05  ORDHDRIN-EOF-SWITCH       PIC X     VALUE "N".
001340         88  ORDHDRIN-EOF                    VALUE "Y".
001350     05  ITEM-VALID-SWITCH         PIC X     VALUE "Y".
001360         88  ITEM-VALID                      VALUE "Y".
001370     05  ORDER-VALID-SWITCH        PIC X     VALUE "Y".
001380         88  ORDER-VALID                     VALUE "Y".
001390     05  FIRST-CUSTOMER-SWITCH     PIC X     VALUE "Y".
001400         88  FIRST-CUSTOMER                  VALUE "Y".
001410     05  FILLER                    PIC X(01).
001420*
001430*    ORDMAST FILE STATUS IS CHECKED AFTER EVERY RANDOM I-O AGAINST
001440*    THE MASTER; A NON-ZERO STATUS IS LOGGED BY THE DISPLAY
001450*    STATEMENTS IN 170 BELOW RATHER THAN ABENDING THE RUN.
001460 01  FILE-STATUS-FIELDS.
001470     05  ORDMAST-FILE-STATUS       PIC XX.
001480         88  ORDMAST-SUCCESSFUL            VALUE "00".
001490     05  FILLER                    PIC X(01).
001500*
001510*    ALL COUNTERS, SUBSCRIPTS AND HEX-CONVERSION WORK FIELDS ARE
001520*    COMP FOR SPEED -- THIS RUN PROCESSES EVERY ORDER IN THE
001530*    NIGHTLY BATCH AND HAS NO TIME TO BURN ON DISPLAY ARITHMETIC.
001540 01  WORK-COUNTERS COMP.
001550     05  WS-NEXT-RRN               PIC 9(08) VALUE ZERO.
001560     05  WS-ITEM-SUBSCRIPT         PIC 9(04) VALUE ZERO.
001570     05  WS-ORDER-ITEM-COUNT       PIC 9(04) VALUE ZERO.
001580     05  WS-HEX-WORK-VALUE         PIC 9(08) VALUE ZERO.
001590     05  WS-HEX-QUOTIENT           PIC 9(08) VALUE ZERO.
001600     05  WS-HEX-REMAINDER          PIC 9(02) VALUE ZERO.
001610     05  WS-HEX-POSITION           PIC 9(02) VALUE ZERO.
001620     05  WS-ORDERS-CREATED         PIC 9(07) VALUE ZERO.
001630     05  WS-ORDERS-REJECTED        PIC 9(07) VALUE ZERO.
001640     05  WS-ITEMS-PROCESSED        PIC 9(07) VALUE ZERO.
001650     05  WS-CUSTOMER-ORDER-COUNT   PIC 9(05) VALUE ZERO.
001660     05  WS-PAGE-COUNT             PIC 9(03) VALUE ZERO.
001670     05  WS-LINE-COUNT             PIC 9(03) VALUE 99.
001680     05  FILLER                    PIC X(01) USAGE DISPLAY.
001690*
001700*    RUNNING CUSTOMER AND GRAND-TOTAL ACCUMULATORS FOR THE ORDER
001710*    REGISTER CONTROL BREAKS PRINTED IN 200, 210 AND 220 BELOW.
001720 01  WORK-AMOUNTS.
001730     05  WS-CUSTOMER-TOTAL-AMOUNT  PIC 9(09)V99 VALUE ZERO.
001740     05  WS-GRAND-TOTAL-AMOUNT     PIC 9(10)V99 VALUE ZERO.
001750     05  FILLER                    PIC X(01).
001760*
001770*    REMEMBERS THE CUSTOMER NUMBER OF THE ORDER CURRENTLY BEING
001780*    ACCUMULATED SO 200 BELOW CAN DETECT THE NEXT CUSTOMER BREAK.
001790 01  KEY-FIELDS.
001800     05  WS-OLD-CUSTOMER-ID        PIC 9(09) VALUE ZERO.
001810     05  FILLER                    PIC X(01).
001820*
001830*    THE ORDER NUMBER BUILT FOR EACH NEW ORDER -- "ORD-" PLUS THE
001840*    8 HEX DIGITS OF THE RELATIVE RECORD NUMBER ASSIGNED IN 150.
001850 01  WS-ORDER-NUMBER.
001860     05  WS-ORDER-NUM-PREFIX       PIC X(04) VALUE "ORD-".
001870     05  WS-ORDER-NUM-HEX          PIC X(08).
001880*
001890*    REDEFINES THE ORDER NUMBER AS 8 INDIVIDUAL HEX CHARACTER
001900*    POSITIONS SO 155 BELOW CAN MOVE ONE DIGIT AT A TIME.
001910 01  WS-ORDER-NUM-HEX-TABLE REDEFINES WS-ORDER-NUMBER.
001920     05  FILLER                    PIC X(04).
001930     05  WS-HEX-DIGIT-OUT OCCURS 8 TIMES
001940                               INDEXED BY WS-HEX-OUT-IDX
001950                               PIC X(01).
001960*
001970*    LOOKUP TABLE FOR THE HEX ENCODE IN 155 -- TABLE POSITION N
001980*    (1-16) HOLDS THE DISPLAY CHARACTER FOR HEX VALUE N-1.
001990 01  WS-HEX-DIGITS-LITERAL.
002000     05  FILLER                    PIC X(16)
002010                 VALUE "0123456789ABCDEF".
002020*
002030*    REDEFINES THE LITERAL ABOVE AS A 16-ENTRY TABLE SO A HEX
002040*    VALUE (0-15) CAN INDEX STRAIGHT TO ITS DISPLAY CHARACTER.
002050 01  WS-HEX-DIGIT-TABLE REDEFINES WS-HEX-DIGITS-LITERAL.
002060     05  WS-HEX-DIGIT OCCURS 16 TIMES PIC X(01).
002070*
002080*    TODAY'S DATE AS RETURNED BY THE ACCEPT ... FROM DATE IN THE
002090*    MAINLINE -- 2-DIGIT YEAR, WINDOWED INTO WS-REPORT-DATE-FIELDS
002100*    BY 195 BELOW FOR PRINTING ON THE REGISTER HEADING.
002110 01  WS-SYSTEM-DATE-FIELDS.
002120     05  WS-SYSTEM-DATE.
002130         10  WS-SD-YEAR            PIC 9(02).
002140         10  WS-SD-MONTH           PIC 9(02).
002150         10  WS-SD-DAY             PIC 9(02).
002160*
002170*    ALPHANUMERIC VIEW OF THE SAME 6 BYTES -- NOT CURRENTLY
002180*    REFERENCED, KEPT FOR THE DATE-VALIDATION ROUTINE PLANNED
002190*    UNDER A FUTURE REQUEST.
002200 01  WS-SYSTEM-DATE-ALPHA REDEFINES WS-SYSTEM-DATE-FIELDS.
002210     05  WS-SD-ALPHA               PIC X(06).
002220*
002230*    4-DIGIT WINDOWED YEAR BUILT BY 195-WINDOW-REPORT-DATE -- USED
002240*    ONLY FOR THE REGISTER HEADING, NEVER WRITTEN TO ORDMAST.
002250 01  WS-REPORT-DATE-FIELDS.
002260     05  WS-RD-CENTURY             PIC 9(02) VALUE ZERO.
002270     05  WS-RD-FULL-YEAR           PIC 9(04) VALUE ZERO.
002280     05  FILLER                    PIC X(01).
002290*
002300*    THE TWO REGISTER HEADING LINES -- WRITTEN BY 205 BELOW AT THE
002310*    TOP OF EVERY PAGE.
002320 01  HEADING-LINE-1.
002330     05  FILLER          PIC X(07)  VALUE "DATE:  ".
002340     05  HL1-MONTH       PIC 9(02).
002350     05  FILLER          PIC X(01)  VALUE "/".
002360     05  HL1-DAY         PIC 9(02).
002370     05  FILLER          PIC X(01)  VALUE "/".
002380     05  HL1-YEAR        PIC 9(04).
002390     05  FILLER          PIC X(15)  VALUE SPACE.
002400     05  FILLER          PIC X(20)  VALUE "ORDER REGISTER      ".
002410     05  FILLER          PIC X(12)  VALUE "      PAGE: ".
002420     05  HL1-PAGE-NUMBER PIC ZZZ9.
002430     05  FILLER          PIC X(64)  VALUE SPACE.
002440*
002450*    COLUMN CAPTIONS FOR THE DETAIL LINE LAYOUT BELOW.
002460 01  HEADING-LINE-2.
002470     05  FILLER          PIC X(10)  VALUE "ORDER NO.".
002480     05  FILLER          PIC X(02)  VALUE SPACE.
002490     05  FILLER          PIC X(11)  VALUE "CUSTOMER NO".
002500     05  FILLER          PIC X(02)  VALUE SPACE.
002510     05  FILLER          PIC X(30)  VALUE "CUSTOMER NAME".
002520     05  FILLER          PIC X(02)  VALUE SPACE.
002530     05  FILLER          PIC X(04)  VALUE "ITMS".
002540     05  FILLER          PIC X(02)  VALUE SPACE.
002550     05  FILLER          PIC X(14)  VALUE "ORDER TOTAL".
002560     05  FILLER          PIC X(55)  VALUE SPACE.
002570*
002580*    ONE PRINT LINE PER ORDER CREATED -- MOVED INTO FROM
002590*    ORDER-MASTER-RECORD FIELDS IN 200 BELOW.
002600 01  ORDER-REGISTER-DETAIL-LINE.
002610     05  ORL-ORDER-NUMBER          PIC X(12).
002620     05  FILLER                    PIC X(02) VALUE SPACE.
002630     05  ORL-CUSTOMER-ID           PIC 9(09).
002640     05  FILLER                    PIC X(02) VALUE SPACE.
002650     05  ORL-CUSTOMER-NAME         PIC X(30).
002660     05  FILLER                    PIC X(02) VALUE SPACE.
002670     05  ORL-ITEM-COUNT            PIC ZZZ9.
002680     05  FILLER                    PIC X(02) VALUE SPACE.
002690     05  ORL-TOTAL-AMOUNT          PIC ZZZZZZZZ.99.
002700     05  FILLER                    PIC X(58) VALUE SPACE.
002710*
002720*    CUSTOMER CONTROL-BREAK LINE -- ORDER COUNT AND DOLLAR TOTAL
002730*    FOR THE CUSTOMER JUST FINISHED.
002740 01  CUSTOMER-SUBTOTAL-LINE.
002750     05  FILLER                    PIC X(14)
002760                 VALUE "  ** CUSTOMER ".
002770     05  CSL-CUSTOMER-ID           PIC 9(09).
002780     05  FILLER                    PIC X(10)  VALUE " ORDERS - ".
002790     05  CSL-ORDER-COUNT           PIC ZZZ9.
002800     05  FILLER                    PIC X(11)  VALUE "  TOTAL -  ".
002810     05  CSL-TOTAL-AMOUNT          PIC ZZZZZZZZ.99.
002820     05  FILLER                    PIC X(73)  VALUE SPACE.
002830*
002840*    RUN-TOTAL LINES PRINTED ONCE AT END OF JOB BY 220 BELOW.
002850 01  GRAND-TOTAL-LINE-1.
002860     05  FILLER                    PIC X(20)
002870                 VALUE "** ORDERS CREATED - ".
002880     05  GTL-ORDERS-CREATED        PIC ZZZ,ZZ9.
002890     05  FILLER                    PIC X(20)
002900                 VALUE "  ITEMS PROCESSED - ".
002910     05  GTL-ITEMS-PROCESSED       PIC ZZZ,ZZ9.
002920     05  FILLER                    PIC X(78)  VALUE SPACE.
002930*
002940*    SECOND HALF OF THE RUN TOTALS -- DOLLAR GRAND TOTAL AND THE
002950*    REJECTED-ORDER COUNT SIDE BY SIDE FOR THE AUDIT TRAIL.
002960 01  GRAND-TOTAL-LINE-2.
002970     05  FILLER                    PIC X(20)
002980                 VALUE "** GRAND TOTAL  -   ".
002990     05  GTL-GRAND-TOTAL           PIC ZZ,ZZZ,ZZZ.99.
003000     05  FILLER                    PIC X(20)
003010                 VALUE "  ORDERS REJECTED - ".
003020     05  GTL-ORDERS-REJECTED       PIC ZZZ,ZZ9.
003030     05  FILLER                    PIC X(72)  VALUE SPACE.
003040*
003050 PROCEDURE DIVISION.
003060*
003070 000-CREATE-ORDER-MASTER-FILE.
003080*    MAINLINE.  OPENS ALL FOUR FILES, WINDOWS TODAY'S SYSTEM DATE
003090*    FOR THE REGISTER HEADING, THEN DRIVES THE READ/PROCESS LOOP
003100*    BELOW UNTIL THE HEADER FILE IS EXHAUSTED.  THE LAST CUSTOMER'S
003110*    SUBTOTAL AND THE GRAND TOTAL ARE PRINTED AFTER THE LOOP ENDS.
003120*
003130     OPEN INPUT  ORDHDRIN
003140                 ORDITMIN
003150          OUTPUT ORDMAST
003160                 ORDREG.
003170     ACCEPT WS-SYSTEM-DATE FROM DATE.
003180     PERFORM 195-WINDOW-REPORT-DATE.
003190     PERFORM 110-READ-ORDER-HEADER-RECORD.
003200     PERFORM 100-PROCESS-ONE-ORDER-HEADER
003210         THRU 100-PROCESS-ONE-ORDER-HEADER-EXIT
003220         UNTIL ORDHDRIN-EOF.
003230     PERFORM 210-PRINT-CUSTOMER-SUBTOTAL.
003240     PERFORM 220-PRINT-GRAND-TOTAL.
003250     CLOSE ORDHDRIN
003260           ORDITMIN
003270           ORDMAST
003280           ORDREG.
003290*    NORMAL END OF JOB -- RETURN CODE ZERO.
003300     STOP RUN.
003310*
003320 110-READ-ORDER-HEADER-RECORD.
003330*    READS THE NEXT ORDER-CREATION HEADER.  SETS THE EOF SWITCH
003340*    WHEN THE FILE IS EXHAUSTED -- CHECKED BY THE MAINLINE PERFORM
003350*    ABOVE AND BY 100-READ-NEXT BELOW.
003360*
003370     READ ORDHDRIN INTO ORDER-HEADER-RECORD
003380         AT END
003390             MOVE "Y" TO ORDHDRIN-EOF-SWITCH.
003400*
003410 120-READ-ORDER-ITEM-RECORDS.
003420*    DRIVES 130 BELOW ONCE FOR EACH LINE ITEM THE HEADER SAYS TO
003430*    EXPECT (OH-ITEM-COUNT).  THE ITEM-TABLE SUBSCRIPT IS RESET
003440*    HERE SO EACH ORDER'S ITEMS START AT TABLE ENTRY 1.
003450*
003460     MOVE ZERO TO WS-ITEM-SUBSCRIPT.
003470     MOVE OH-ITEM-COUNT TO OM-ITEM-COUNT.
003480*    08/30/11 DRP - OM-ITEM-TABLE NOW HOLDS UP TO 50 ITEMS; SEE   REQ7721
003490*    Cobol-Copy-Ordmast.cpy FOR THE CURRENT TABLE SIZE.           REQ7721
003500     PERFORM 130-READ-AND-EDIT-ONE-ITEM
003510         OH-ITEM-COUNT TIMES.
003520*
003530 130-READ-AND-EDIT-ONE-ITEM.
003540*    READS ONE ORDITMIN RECORD AND EDITS PRODUCT NAME, QUANTITY AND
003550*    UNIT PRICE.  BUSINESS RULE -- QUANTITY AND UNIT PRICE MUST BOTH
003560*    BE NUMERIC AND GREATER THAN ZERO, AND PRODUCT NAME MUST NOT BE
003570*    BLANK, OR THE WHOLE ORDER IS REJECTED (SEE 100 BELOW).  A GOOD
003580*    ITEM IS COPIED INTO THE ORDMAST ITEM TABLE WITH ITS LINE TOTAL
003590*    COMPUTED (RULE -- LINE-TOTAL = QUANTITY TIMES UNIT-PRICE).
003600*
003610     ADD 1 TO WS-ITEM-SUBSCRIPT.
003620     SET OM-ITEM-IDX TO WS-ITEM-SUBSCRIPT.
003630     READ ORDITMIN INTO ORDER-ITEM-RECORD
003640         AT END
003650             MOVE "N" TO ORDER-VALID-SWITCH.
003660     MOVE "Y" TO ITEM-VALID-SWITCH.
003670     IF OI-QUANTITY NOT NUMERIC OR OI-QUANTITY NOT > ZERO
003680         MOVE "N" TO ITEM-VALID-SWITCH
003690     END-IF.
003700     IF OI-UNIT-PRICE NOT NUMERIC OR OI-UNIT-PRICE NOT > ZERO
003710         MOVE "N" TO ITEM-VALID-SWITCH
003720     END-IF.
003730*    BUSINESS RULE -- OI-PRODUCT-NAME IS REQUIRED; A BLANK NAME   REQ8512
003740*    FAILS THE ITEM THE SAME AS A BAD QUANTITY OR UNIT PRICE.     REQ8512
003750     IF OI-PRODUCT-NAME = SPACES
003760         MOVE "N" TO ITEM-VALID-SWITCH
003770     END-IF.
003780     IF NOT ITEM-VALID
003790         MOVE "N" TO ORDER-VALID-SWITCH
003800     ELSE
003810         COMPUTE OI-LINE-TOTAL = OI-UNIT-PRICE * OI-QUANTITY
003820         MOVE OI-PRODUCT-ID   TO OM-PRODUCT-ID (OM-ITEM-IDX)
003830         MOVE OI-PRODUCT-NAME TO OM-PRODUCT-NAME (OM-ITEM-IDX)
003840         MOVE OI-QUANTITY     TO OM-QUANTITY (OM-ITEM-IDX)
003850         MOVE OI-UNIT-PRICE   TO OM-UNIT-PRICE (OM-ITEM-IDX)
003860         MOVE OI-LINE-TOTAL   TO OM-LINE-TOTAL (OM-ITEM-IDX)
003870         ADD 1 TO WS-ORDER-ITEM-COUNT.
003880*
003890 140-EDIT-ORDER-HEADER.
003900*    BUSINESS RULE -- AN ORDER WITH NO LINE ITEMS IS REJECTED
003910*    OUTRIGHT.  CUSTOMER FIELDS ARE COPIED TO THE MASTER RECORD
003920*    HERE SO THEY ARE IN PLACE NO MATTER WHICH WAY 100 BELOW
003930*    EVENTUALLY EXITS.
003940*
003950     IF OH-ITEM-COUNT = ZERO
003960         MOVE "N" TO ORDER-VALID-SWITCH
003970     END-IF.
003980*    BUSINESS RULE -- OH-CUSTOMER-NAME IS REQUIRED; A BLANK NAME  REQ8512
003990*    REJECTS THE WHOLE ORDER, THE SAME AS A BAD LINE ITEM.        REQ8512
004000     IF OH-CUSTOMER-NAME = SPACES
004010         MOVE "N" TO ORDER-VALID-SWITCH
004020     END-IF.
004030     MOVE OH-CUSTOMER-ID   TO OM-CUSTOMER-ID.
004040*    11/19/02 RMH - WIDTH MATCHES THE OM-CUSTOMER-NAME FIELD AS   REQ5180
004050*    WIDENED IN Cobol-Copy-Ordmast.cpy.                           REQ5180
004060     MOVE OH-CUSTOMER-NAME TO OM-CUSTOMER-NAME.
004070*
004080 155-ENCODE-ONE-HEX-DIGIT.
004090*    ONE PASS OF THE SHIFT-AND-DIVIDE HEX ENCODE DRIVEN BY 150
004100*    BELOW.  THIS COMPILER HAS NO INTRINSIC FUNCTION FOR IT, SO
004110*    THE CONVERSION IS DONE BY REPEATED DIVIDE BY 16, USING THE
004120*    REMAINDER TO INDEX THE HEX-DIGIT LOOKUP TABLE BUILT ABOVE
004130*    IN WORKING-STORAGE.
004140*
004150     DIVIDE WS-HEX-WORK-VALUE BY 16
004160         GIVING WS-HEX-QUOTIENT
004170         REMAINDER WS-HEX-REMAINDER.
004180     MOVE WS-HEX-QUOTIENT TO WS-HEX-WORK-VALUE.
004190     SET WS-HEX-OUT-IDX TO WS-HEX-POSITION.
004200     MOVE WS-HEX-DIGIT (WS-HEX-REMAINDER + 1)
004210         TO WS-HEX-DIGIT-OUT (WS-HEX-OUT-IDX).
004220*
004230 165-ADD-ONE-LINE-TOTAL.
004240*    ONE PASS OF THE ORDER-TOTAL ACCUMULATION DRIVEN BY 160
004250*    BELOW.  BUSINESS RULE -- ORDER-TOTAL-AMOUNT IS THE SUM OF
004260*    ALL LINE TOTALS ON THE ORDER.
004270*
004280     ADD OM-LINE-TOTAL (OM-ITEM-IDX) TO OM-TOTAL-AMOUNT.
004290*
004300*    05/02/14 DRP - 100 THRU 100-PROCESS-ONE-ORDER-HEADER-EXIT    REQ8401
004310*    BELOW WAS REWORKED FROM FIVE SEPARATE PERFORM STATEMENTS     REQ8401
004320*    INTO ONE FALL-THROUGH PARAGRAPH RANGE WITH GO TO DISPATCH,   REQ8401
004330*    PER SHOP STANDARD PRACTICE FOR MAIN DETAIL PROCESSING LOOPS. REQ8401
004340 100-PROCESS-ONE-ORDER-HEADER.
004350*    TOP OF THE PERFORM ... THRU RANGE THAT BUILDS ONE ORDER
004360*    MASTER RECORD.  A GOOD ORDER FALLS THROUGH INTO 150, 160 AND
004370*    170 BELOW; AN EDIT FAILURE IN EITHER THE HEADER OR ANY ITEM
004380*    SENDS CONTROL DOWN TO 100-REJECT-ORDER INSTEAD.
004390*
004400     MOVE "Y" TO ORDER-VALID-SWITCH.
004410     MOVE ZERO TO WS-ORDER-ITEM-COUNT.
004420     PERFORM 120-READ-ORDER-ITEM-RECORDS.
004430     PERFORM 140-EDIT-ORDER-HEADER.
004440     IF NOT ORDER-VALID
004450         GO TO 100-REJECT-ORDER.
004460*
004470*    02/14/14 DRP - WS-ORDER-NUM-HEX-TABLE NOW REDEFINES THE      REQ8344
004480*    01-LEVEL WS-ORDER-NUMBER RECORD DIRECTLY (IT WAS WRONGLY     REQ8344
004490*    REDEFINING A 05 NESTED ONE LEVEL DOWN).                      REQ8344
004500 150-GENERATE-ORDER-NUMBER.
004510*    ASSIGNS THE NEXT RELATIVE RECORD NUMBER AND ENCODES IT AS 8
004520*    HEX DIGITS BEHIND THE "ORD-" PREFIX -- SEE THE BANNER COMMENT
004530*    AT THE TOP OF THIS PROGRAM FOR WHY THE ORDER NUMBER CARRIES
004540*    THE RRN.
004550*
004560     ADD 1 TO WS-NEXT-RRN.
004570     MOVE WS-NEXT-RRN TO WS-HEX-WORK-VALUE.
004580     MOVE "ORD-" TO WS-ORDER-NUM-PREFIX.
004590     PERFORM 155-ENCODE-ONE-HEX-DIGIT
004600         VARYING WS-HEX-POSITION FROM 8 BY -1
004610         UNTIL WS-HEX-POSITION < 1.
004620     MOVE WS-ORDER-NUMBER TO OM-ORDER-NUMBER.
004630*
004640 160-COMPUTE-ORDER-TOTAL.
004650*    BUSINESS RULE -- ORDER-TOTAL-AMOUNT IS THE SUM OF ALL LINE
004660*    TOTALS.  STATUS IS SET TO PENDING HERE -- EVERY ORDER STARTS
004670*    LIFE PENDING; ORDS2000 MOVES IT ALONG FROM THERE.
004680*
004690     MOVE ZERO TO OM-TOTAL-AMOUNT.
004700     PERFORM 165-ADD-ONE-LINE-TOTAL
004710         VARYING OM-ITEM-IDX FROM 1 BY 1
004720         UNTIL OM-ITEM-IDX > OH-ITEM-COUNT.
004730     MOVE "PENDING  " TO OM-ORDER-STATUS.
004740*
004750 170-WRITE-ORDER-MASTER-RECORD.
004760*    WRITES THE COMPLETED MASTER RECORD AT THE RRN ASSIGNED IN 150
004770*    ABOVE, PRINTS ITS REGISTER LINE, AND FALLS THROUGH TO THE
004780*    SHARED READ-NEXT STEP BELOW.
004790*
004800     WRITE ORDER-MASTER-RECORD
004810         INVALID KEY
004820             DISPLAY "WRITE ERROR ON ORDMAST FOR ORDER NUMBER "
004830                 OM-ORDER-NUMBER
004840             DISPLAY "FILE STATUS CODE IS " ORDMAST-FILE-STATUS.
004850     PERFORM 200-PRINT-ORDER-REGISTER-LINE.
004860     ADD 1 TO WS-ORDERS-CREATED.
004870*    05/18/14 DRP - WS-ITEMS-PROCESSED NOW ROLLS UP FROM THE      REQ8512
004880*    PER-ORDER WS-ORDER-ITEM-COUNT HERE, NOT FROM 130 ABOVE, SO   REQ8512
004890*    ITEMS ON A REJECTED ORDER ARE NOT COUNTED AS PROCESSED.      REQ8512
004900     ADD WS-ORDER-ITEM-COUNT TO WS-ITEMS-PROCESSED.
004910     GO TO 100-READ-NEXT.
004920*
004930 100-REJECT-ORDER.
004940*    REACHED ONLY VIA THE GO TO IN 100 ABOVE WHEN THE HEADER OR
004950*    ANY ITEM FAILED EDIT.  NO MASTER RECORD IS WRITTEN FOR A
004960*    REJECTED ORDER.
004970*
004980     ADD 1 TO WS-ORDERS-REJECTED.
004990*
005000 100-READ-NEXT.
005010*    COMMON EXIT POINT FOR BOTH THE GOOD-ORDER AND REJECTED-ORDER
005020*    PATHS -- READS THE NEXT HEADER BEFORE FALLING INTO THE
005030*    RANGE'S EXIT PARAGRAPH BELOW.
005040*
005050     PERFORM 110-READ-ORDER-HEADER-RECORD.
005060*
005070 100-PROCESS-ONE-ORDER-HEADER-EXIT.
005080*    BOUNDS THE PERFORM ... THRU RANGE STARTED AT 100 ABOVE.
005090*
005100     EXIT.
005110*
005120 195-WINDOW-REPORT-DATE.
005130*    Y2K WINDOWING FOR THE 2-DIGIT SYSTEM DATE -- A YEAR LESS
005140*    THAN 50 IS TAKEN AS 20XX, OTHERWISE 19XX.  USED ON THE
005150*    REGISTER HEADING ONLY; ORDMAST ITSELF CARRIES NO DATE.
005160*
005170     IF WS-SD-YEAR < 50
005180         MOVE 20 TO WS-RD-CENTURY
005190     ELSE
005200         MOVE 19 TO WS-RD-CENTURY
005210     END-IF.
005220     COMPUTE WS-RD-FULL-YEAR = WS-RD-CENTURY * 100 + WS-SD-YEAR.
005230*
005240 200-PRINT-ORDER-REGISTER-LINE.
005250*    PRINTS ONE DETAIL LINE AND WATCHES FOR A CUSTOMER-NUMBER
005260*    CONTROL BREAK -- EVERY TIME OM-CUSTOMER-ID CHANGES, THE
005270*    PRIOR CUSTOMER'S SUBTOTAL IS FORCED OUT FIRST.
005280*
005290     IF FIRST-CUSTOMER
005300         MOVE OM-CUSTOMER-ID TO WS-OLD-CUSTOMER-ID
005310         MOVE "N" TO FIRST-CUSTOMER-SWITCH
005320     ELSE
005330         IF OM-CUSTOMER-ID NOT = WS-OLD-CUSTOMER-ID
005340             PERFORM 210-PRINT-CUSTOMER-SUBTOTAL
005350             MOVE OM-CUSTOMER-ID TO WS-OLD-CUSTOMER-ID
005360         END-IF
005370     END-IF.
005380     IF WS-LINE-COUNT + 1 > WS-LINES-ON-PAGE
005390         PERFORM 205-PRINT-HEADING-LINES
005400     END-IF.
005410     MOVE OM-ORDER-NUMBER  TO ORL-ORDER-NUMBER.
005420     MOVE OM-CUSTOMER-ID   TO ORL-CUSTOMER-ID.
005430     MOVE OM-CUSTOMER-NAME(1:30) TO ORL-CUSTOMER-NAME.
005440     MOVE OM-ITEM-COUNT    TO ORL-ITEM-COUNT.
005450     MOVE OM-TOTAL-AMOUNT  TO ORL-TOTAL-AMOUNT.
005460     WRITE PRINT-AREA FROM ORDER-REGISTER-DETAIL-LINE
005470         AFTER ADVANCING 1 LINE.
005480     ADD 1 TO WS-LINE-COUNT.
005490     ADD 1 TO WS-CUSTOMER-ORDER-COUNT.
005500     ADD OM-TOTAL-AMOUNT TO WS-CUSTOMER-TOTAL-AMOUNT.
005510     ADD OM-TOTAL-AMOUNT TO WS-GRAND-TOTAL-AMOUNT.
005520*
005530 205-PRINT-HEADING-LINES.
005540*    FORCES A NEW PAGE, BUMPS THE PAGE COUNTER, AND WRITES BOTH
005550*    HEADING LINES.  PAGE 1 GOES OUT ON THE FIRST LINE OF THE
005560*    REPORT; EVERY LATER PAGE STARTS WITH A TOP-OF-FORM SKIP.
005570*
005580     ADD 1 TO WS-PAGE-COUNT.
005590     MOVE WS-SD-MONTH        TO HL1-MONTH.
005600     MOVE WS-SD-DAY          TO HL1-DAY.
005610     MOVE WS-RD-FULL-YEAR    TO HL1-YEAR.
005620     MOVE WS-PAGE-COUNT      TO HL1-PAGE-NUMBER.
005630     IF WS-PAGE-COUNT = 1
005640         WRITE PRINT-AREA FROM HEADING-LINE-1
005650             AFTER ADVANCING 1 LINE
005660     ELSE
005670         WRITE PRINT-AREA FROM HEADING-LINE-1
005680             AFTER ADVANCING TOP-OF-FORM
005690     END-IF.
005700     WRITE PRINT-AREA FROM HEADING-LINE-2
005710         AFTER ADVANCING 2 LINES.
005720     MOVE ZERO TO WS-LINE-COUNT.
005730*
005740 210-PRINT-CUSTOMER-SUBTOTAL.
005750*    PRINTS THE SUBTOTAL LINE FOR THE CUSTOMER JUST FINISHED AND
005760*    RESETS THE RUNNING CUSTOMER COUNTERS.  CALLED BOTH ON A
005770*    CONTROL BREAK AND ONE LAST TIME FROM THE MAINLINE AT EOF.
005780*
005790     IF WS-CUSTOMER-ORDER-COUNT > ZERO
005800         MOVE WS-OLD-CUSTOMER-ID        TO CSL-CUSTOMER-ID
005810         MOVE WS-CUSTOMER-ORDER-COUNT   TO CSL-ORDER-COUNT
005820         MOVE WS-CUSTOMER-TOTAL-AMOUNT  TO CSL-TOTAL-AMOUNT
005830         WRITE PRINT-AREA FROM CUSTOMER-SUBTOTAL-LINE
005840             AFTER ADVANCING 2 LINES
005850         ADD 2 TO WS-LINE-COUNT
005860         MOVE ZERO TO WS-CUSTOMER-ORDER-COUNT
005870         MOVE ZERO TO WS-CUSTOMER-TOTAL-AMOUNT
005880     END-IF.
005890*
005900 220-PRINT-GRAND-TOTAL.
005910*    BUSINESS RULE -- ORDERS-CREATED ON THE GRAND TOTAL LINE
005920*    COUNTS ONLY GOOD ORDERS; ORDERS-REJECTED IS CARRIED
005930*    SEPARATELY SO THE AUDITORS CAN SEE BOTH COUNTS RECONCILE.
005940*
005950     MOVE WS-ORDERS-CREATED    TO GTL-ORDERS-CREATED.
005960     MOVE WS-ITEMS-PROCESSED   TO GTL-ITEMS-PROCESSED.
005970     MOVE WS-GRAND-TOTAL-AMOUNT TO GTL-GRAND-TOTAL.
005980*    03/02/05 KTL - REJECTED-ORDER COUNT ADDED TO THIS LINE SO    REQ6044
005990*    THE GRAND TOTAL LINE RECONCILES AGAINST THE HEADER COUNT.    REQ6044
006000     MOVE WS-ORDERS-REJECTED   TO GTL-ORDERS-REJECTED.
006010     WRITE PRINT-AREA FROM GRAND-TOTAL-LINE-1
006020         AFTER ADVANCING 2 LINES.
006030     WRITE PRINT-AREA FROM GRAND-TOTAL-LINE-2
006040         AFTER ADVANCING 1 LINE.
