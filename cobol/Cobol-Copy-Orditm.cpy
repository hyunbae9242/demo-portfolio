000010******************************************************************
000020** ORDER ITEM RECORD LAYOUT                                      *
000030** USED BY ORDI1000 AS THE ORDER-ITEM-IN INPUT RECORD AND AS THE *
000040** SHAPE OF ONE OCCURRENCE OF THE ITEM TABLE CARRIED INSIDE THE  *
000050** ORDER MASTER RECORD (SEE COBOL-COPY-ORDMAST).                 *
000060**                                                               *
000070**     CHANGE LOG                                                *
000080**     04/02/99  WJS  NEW COPYBOOK FOR ORDER INTAKE              *REQ4417
000090**     02/08/01  WJS  PRODUCT-NAME WIDENED TO 200                *REQ4902
000100******************************************************************
000110*
000120 01  ORDER-ITEM-RECORD.
000130     05  OI-ORDER-NUMBER           PIC X(12).
000140     05  OI-PRODUCT-ID             PIC 9(09).
000150     05  OI-PRODUCT-NAME           PIC X(200).
000160     05  OI-QUANTITY               PIC 9(05).
000170     05  OI-UNIT-PRICE             PIC 9(08)V99.
000180     05  OI-LINE-TOTAL             PIC 9(09)V99.
000190     05  FILLER                    PIC X(03).
