000010******************************************************************
000020** ORDER HEADER RECORD LAYOUT                                    *
000030** USED BY ORDI1000 AS THE ORDER-HEADER-IN INPUT RECORD AND AS   *
000040** THE HEADER PORTION OF THE ORDER MASTER RECORD.                *
000050**                                                               *
000060**     CHANGE LOG                                                *
000070**     04/02/99  WJS  NEW COPYBOOK FOR ORDER INTAKE              *REQ4417
000080**     11/19/02  RMH  WIDENED CUSTOMER-NAME TO 100               *REQ5180
000090******************************************************************
000100*
000110 01  ORDER-HEADER-RECORD.
000120     05  OH-ORDER-NUMBER           PIC X(12).
000130     05  OH-CUSTOMER-ID            PIC 9(09).
000140     05  OH-CUSTOMER-NAME          PIC X(100).
000150     05  OH-ORDER-STATUS           PIC X(09).
000160         88  OH-STATUS-PENDING             VALUE "PENDING  ".
000170         88  OH-STATUS-CONFIRMED           VALUE "CONFIRMED".
000180         88  OH-STATUS-SHIPPING            VALUE "SHIPPING ".
000190         88  OH-STATUS-DELIVERED           VALUE "DELIVERED".
000200         88  OH-STATUS-CANCELLED           VALUE "CANCELLED".
000210     05  OH-TOTAL-AMOUNT           PIC 9(08)V99.
000220     05  OH-ITEM-COUNT             PIC 9(04).
000230     05  FILLER                    PIC X(05).
