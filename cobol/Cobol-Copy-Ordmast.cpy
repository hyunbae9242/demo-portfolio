000010******************************************************************
000020** ORDER MASTER RECORD LAYOUT                                    *
000030** ONE RECORD PER ORDER -- HEADER FIELDS FOLLOWED BY THE FULL    *
000040** SET OF LINE ITEMS, FLATTENED INTO A FIXED-LENGTH TABLE.  THIS *
000050** SHOP HAS NO INDEXED (ISAM) ACCESS METHOD AVAILABLE ON THE     *
000060** BATCH MACHINE, SO THE MASTER IS BUILT ORGANIZATION RELATIVE   *
000070** AND THE RELATIVE RECORD NUMBER IS CARRIED INSIDE THE ORDER    *
000080** NUMBER ITSELF (SEE ORDI1000 PARA 150, ORDS2000 PARA 120).     *
000090** OM-ITEM-COUNT NEVER EXCEEDS 50 -- THAT IS THE BATCH TABLE     *
000100** SIZE WE WERE GIVEN TO DESIGN TO.                              *
000110**                                                               *
000120**     CHANGE LOG                                                *
000130**     04/02/99  WJS  NEW COPYBOOK FOR ORDER INTAKE              *REQ4417
000140**     09/14/99  WJS  ADDED FOR STATUS MAINTENANCE USE           *REQ4533
000150**     11/19/02  RMH  WIDENED OM-CUSTOMER-NAME TO 100            *REQ5180
000160******************************************************************
000170*
000180 01  ORDER-MASTER-RECORD.
000190     05  OM-ORDER-NUMBER           PIC X(12).
000200     05  OM-CUSTOMER-ID            PIC 9(09).
000210     05  OM-CUSTOMER-NAME          PIC X(100).
000220     05  OM-ORDER-STATUS           PIC X(09).
000230         88  OM-STATUS-PENDING             VALUE "PENDING  ".
000240         88  OM-STATUS-CONFIRMED           VALUE "CONFIRMED".
000250         88  OM-STATUS-SHIPPING            VALUE "SHIPPING ".
000260         88  OM-STATUS-DELIVERED           VALUE "DELIVERED".
000270         88  OM-STATUS-CANCELLED           VALUE "CANCELLED".
000280         88  OM-STATUS-CANCELLABLE         VALUE "PENDING  "
000290                                                 "CONFIRMED".
000300     05  OM-TOTAL-AMOUNT           PIC 9(08)V99.
000310     05  OM-ITEM-COUNT             PIC 9(04).
000320     05  FILLER                    PIC X(05).
000330     05  OM-ITEM-TABLE OCCURS 50 TIMES INDEXED BY OM-ITEM-IDX.
000340         10  OM-PRODUCT-ID         PIC 9(09).
000350         10  OM-PRODUCT-NAME       PIC X(200).
000360         10  OM-QUANTITY           PIC 9(05).
000370         10  OM-UNIT-PRICE         PIC 9(08)V99.
000380         10  OM-LINE-TOTAL         PIC 9(09)V99.
000390         10  FILLER                PIC X(03).
